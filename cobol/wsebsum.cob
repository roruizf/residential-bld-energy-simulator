000100*******************************************
000200*                                          *
000300*  Record Definition For Eb Summary       *
000400*       (Annual, Per Dwelling) Line       *
000500*     Uses Sum-Sec-Id as key              *
000600*     Written once per dwelling at the    *
000700*     control break, see ebrpt bb020.     *
000800*******************************************
000900* File size 56 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 09/01/26 vbc - Created.
001400* 26/01/26 vbc - Q-Heat-Yr / Q-Cool-Yr made signed to match the
001500*                monthly detail fields they are summed from.
001600* 10/02/26 vbc - Added grand-total block (was a 77 level in eb000,
001700*                moved here so ebrpt can pick it straight up).
001750* 22/02/26 vbc - Removed Gt-Totals-Tab - its REDEFINES named
001760*                Gt-Q-Heat-Yr as the target but Gt-Q-Cool-Yr and
001770*                Gt-Q-Dhw-Yr sat between the two in source order,
001780*                which is not legal, and ebrpt never used the
001790*                table, it moves the three fields individually.
001810* 22/02/26 vbc - Added Gt-Totals-Flat redefines on the grand
001820*                totals block - ebrpt bb090 checks it is not
001830*                spaces/low-values before the control footing,
001840*                same belt-and-suspenders trap as wsebwrk, in case
001850*                the Linkage area never got set up by the caller.
001860*
001900 01  EB-Summary-Record.
002000     03  Sum-Sec-Id              pic x(8).
002100     03  Sum-Q-Heat-Yr           pic s9(9)v9(2).
002200     03  Sum-Q-Cool-Yr           pic s9(9)v9(2).
002300     03  Sum-Q-Dhw-Yr            pic 9(9)v9(2).
002400     03  Sum-I-Overh             pic 9(6)v9(2).
002500     03  Sum-P-Cool              pic 9v9(4).
002600     03  Sum-F-Cool              pic 9v9(4).
002700     03  filler                  pic x(9).
002800*
002900* End-of-job grand totals, accumulated across every dwelling
003000* processed, printed on the TYPE CONTROL FOOTING FINAL line.
003100*
003200 01  EB-Grand-Totals.
003300     03  Gt-Dwelling-Count       pic 9(5)      comp-3  value zero.
003400     03  Gt-Reject-Count         pic 9(5)      comp-3  value zero.
003500     03  Gt-Q-Heat-Yr            pic s9(11)v9(2) comp-3 value zero.
003600     03  Gt-Q-Cool-Yr            pic s9(11)v9(2) comp-3 value zero.
003700     03  Gt-Q-Dhw-Yr             pic 9(11)v9(2)  comp-3 value zero.
004200     03  filler                  pic x(8).
004210*
004220 01  Gt-Totals-Flat redefines EB-Grand-Totals
004230                             pic x(30).
004240*                    approx size - all-space/low-values trap only,
004250*                    not a byte-for-byte view of the real layout.
