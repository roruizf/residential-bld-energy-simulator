000100*******************************************
000200*                                          *
000300*  Working Storage For The Eb Climate     *
000400*        (12-Month) Table                 *
000500*     No file - built from EB-Climate-     *
000600*     Record by eb000 aa020, one row per   *
000700*     calendar month.                      *
000800*******************************************
000900* File size n/a - literal WS table, not a disc record.
001000*
001100* 26/02/26 vbc - Split out of wsebcli.cob - EB-Climate-Table used
001200*                to be COPYd straight in under the Eb-Climate-File
001300*                FD alongside EB-Climate-Record, which shares the
001400*                two 01s' storage (an implicit REDEFINES) and let
001500*                every READ in aa021-Load-One-Month stamp over the
001600*                table rows already built for earlier months.  This
001700*                table now lives in WORKING-STORAGE in eb000 (and
001800*                in the LINKAGE of ebcalc, which only ever wanted
001900*                the table, never the raw FD record).
002000*
002100* In-memory climate table, one entry per calendar month, built by
002200* eb000 aa020-Load-Climate-Table and passed down to ebcalc so the
002300* calculation units never re-read the climate file.
002400*
002500 01  EB-Climate-Table.
002600     03  Cli-Tab-Entry                      occurs 12
002700                                             indexed by Cli-Tab-Ix.
002800         05  Cli-Tab-Month-No    pic 9(2)   comp.
002900         05  Cli-Tab-T-E         pic s9(2)v9(2)  comp-3.
003000         05  Cli-Tab-Days        pic 99     comp-3.
003100         05  Cli-Tab-T-M         pic 9v9999 comp-3.
003200*                                         derived, Ms, see aa020
003300     03  filler                 pic x(9).
