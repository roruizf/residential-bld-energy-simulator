000100****************************************************************
000200*                                                               *
000300*                Energy Needs     Print Report                *
000400*       Called by EB000 once to open/initiate, once per        *
000500*       dwelling to print, once to terminate/close.            *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200 program-id.              ebrpt.
001300 author.                  V Okonkwo.
001400 installation.            Applewood Computers.
001500 date-written.            11/01/1984.
001600 date-compiled.
001700 security.                Copyright (C) 1984-2026, Vincent Bryan Coen.
001800*                         Distributed under the GNU General Public
001900*                         License.  See the file COPYING for details.
002000*
002100**
002200*    Remarks.             Prints the EPB energy needs report -
002300*                         a per-dwelling heading, 12 monthly detail
002400*                         lines, a per-dwelling summary line, and a
002500*                         job-end control total line.  Driven by
002600*                         EB-Rpt-Function passed from EB000 :
002700*                              1 = open print file, initiate report
002800*                              2 = print one dwelling (12 + 1 lines)
002900*                              3 = terminate report, close file
003000**
003100*    Version.             See Prog-Name in WS.
003200**
003300*    Called modules.      none - print only.
003400**
003500*    Files used :
003600*                         EBREPORT      - Print-File, literal ASSIGN.
003700**
003800* Changes:
003900* 11/01/84 vok - 1.0.00 Created.
004000* 23/01/84 vok -     01 Month-Detail line widened, Q-Cool-Net was
004100*                       overwriting the Q-Dhw-Net column on long
004200*                       negative heating figures.
004300* 05/02/84 vbc -     02 Dwelling heading now carries C-Sec as well
004400*                       as V-Sec, SPEC calls for both.
004500* 11/07/90 vbc -     03 WS-Page-Lines dropped to 58 to suit the new
004600*                       laser stationery, was 66 for the chain printer.
004700* 17/09/98 vbc -     04 Year 2000 review - report carries no date
004800*                       fields, month number and Prog-Name only.
004900*                       No change made.
005000* 30/06/03 vbc - 1.0.01 Print-File ASSIGN re-pointed at wsnames,
005100*                       matches the rest of the subsystem.
005200* 14/05/11 ks  -     02 Control Final footing widened for the new
005300*                       8-figure annual totals, 7 figures was
005400*                       truncating silently on large blocks.
005500* 16/02/22 vbc - 1.0.03 Control Final totals now include the
005600*                       reject count alongside the dwelling count.
005700* 21/02/22 vbc - 1.0.04 bb020's month loop rewritten as an
005800*                       out-of-line PERFORM ... THRU ... VARYING,
005900*                       matches the no-inline-PERFORM-body habit
006000*                       used everywhere else in this subsystem.
006100* 22/02/22 vbc -     05 Filler pads added to WS-Data, WS-Rpt-
006200*                       Fields and WS-Switches, had been left off.
006210* 22/02/22 vbc - 1.0.05 Removed the wsnames COPY - File-Defs sat in
006220*                       WS unused and its literals did not match
006230*                       the ASSIGN below anyway.  Print-File stays
006240*                       on a literal ASSIGN like every other file.
006250* 22/02/22 vbc -     06 Bb020 & bb090 now check Dtb-Flat / Gt-
006260*                       Totals-Flat (see wsebdet/wsebsum) are not
006270*                       spaces/low-values before printing, belt-
006280*                       and-suspenders trap in case EB000 calls in
006290*                       with the Linkage area never filled in.
006300*
006400****************************************************************
006500*
006600 environment             division.
006700*=================================
006800*
006900 configuration           section.
007000 special-names.
007100     C01 is Top-Of-Form.
007200*
007300 input-output            section.
007400 file-control.
007500     select  Eb-Print-File    assign    "EBREPORT"
007600                              organization line sequential
007700                              status      Prt-File-Status.
007800*
007900 data                    division.
008000*=================================
008100*
008200 file section.
008300*
008400 fd  Eb-Print-File
008500     record contains 132 characters.
008600 01  Print-Line                  pic x(132).
008700*
008800 working-storage section.
008900*------------------------
009000*
009100 77  Prog-Name               pic x(17)  value "EBRPT  (1.0.04)".
009200*
009300 01  WS-Data.
009400     03  Prt-File-Status     pic xx     value "00".
009500     03  WS-Page-Lines        binary-short unsigned value 58.
009600     03  WS-Month-Ix          binary-short unsigned value zero.
009700     03  filler               pic x(4).
009800*
009900 01  WS-Rpt-Fields.
010000     03  Rpt-Sec-Id           pic x(8).
010100     03  Rpt-V-Sec            pic zzz,zz9.99.
010200     03  Rpt-C-Sec            pic z(9)9.99.
010300     03  Rpt-Month-No         pic z9.
010400     03  Rpt-Q-Int            pic z(6)9.99-.
010500     03  Rpt-Q-Trans-Heat     pic z(6)9.99-.
010600     03  Rpt-Q-Vent-Heat      pic z(6)9.99-.
010700     03  Rpt-Q-Heat-Net       pic z(6)9.99-.
010800     03  Rpt-Q-Cool-Net       pic z(6)9.99-.
010900     03  Rpt-Q-Dhw-Net        pic z(6)9.99-.
011000     03  Rpt-Q-Heat-Yr        pic z(8)9.99-.
011100     03  Rpt-Q-Cool-Yr        pic z(8)9.99-.
011200     03  Rpt-Q-Dhw-Yr         pic z(8)9.99.
011300     03  Rpt-I-Overh          pic z(5)9.99.
011400     03  Rpt-P-Cool           pic z.9999.
011500     03  Rpt-F-Cool           pic z.9999.
011600     03  Rpt-Dwelling-Count   pic zz,zz9.
011700     03  Rpt-Reject-Count     pic zz,zz9.
011800     03  Rpt-Q-Grand-Heat     pic z(8)9.99-.
011900     03  Rpt-Q-Grand-Cool     pic z(8)9.99-.
012000     03  Rpt-Q-Grand-Dhw      pic z(8)9.99.
012100     03  filler               pic x(4).
012200*
012300 01  WS-Switches.
012400     03  WS-First-Call-Sw     pic x      value "Y".
012500         88  WS-First-Call            value "Y".
012600         88  WS-Not-First-Call        value "N".
012700     03  filler               pic x(4).
012800*
013100 report section.
013200*=================
013300*
013400 RD  EB-Energy-Report
013500     control       Final
013600     Page Limit    WS-Page-Lines
013700     Heading       1
013800     First Detail  5
013900     Last  Detail  WS-Page-Lines.
014000*
014100 01  Report-Page-Head  Type Page Heading.
014200     03  line  1.
014300         05  col   1     pic x(17)   source Prog-Name.
014400         05  col  45     pic x(42)   value
014500             "EPB Monthly Method - Energy Needs Report".
014600         05  col 124     pic x(5)    value "Page ".
014700         05  col 129     pic zz9     source Page-Counter.
014800     03  line  3.
014900         05  col   1                 value "Sector".
015000         05  col  14                 value "Mo".
015100         05  col  22                 value "Q-Int".
015200         05  col  34                 value "Q-Trans-Ht".
015300         05  col  47                 value "Q-Vent-Ht".
015400         05  col  60                 value "Q-Heat-Net".
015500         05  col  74                 value "Q-Cool-Net".
015600         05  col  88                 value "Q-Dhw-Net".
015700*
015800 01  Dwelling-Head  Type Detail.
015900     03  line plus 2.
016000         05  col   1     pic x(8)    source Rpt-Sec-Id.
016100         05  col  12     pic x(7)    value "V-Sec =".
016200         05  col  20     pic x(10)   source Rpt-V-Sec.
016300         05  col  32     pic x(7)    value "C-Sec =".
016400         05  col  40     pic x(13)   source Rpt-C-Sec.
016500*
016600 01  Month-Detail  Type Detail.
016700     03  line plus 1.
016800         05  col   2     pic x(2)    source Rpt-Month-No.
016900         05  col  14     pic x(10)   source Rpt-Q-Int.
017000         05  col  26     pic x(10)   source Rpt-Q-Trans-Heat.
017100         05  col  39     pic x(10)   source Rpt-Q-Vent-Heat.
017200         05  col  52     pic x(10)   source Rpt-Q-Heat-Net.
017300         05  col  66     pic x(10)   source Rpt-Q-Cool-Net.
017400         05  col  80     pic x(10)   source Rpt-Q-Dhw-Net.
017500*
017600 01  Dwelling-Summary  Type Detail.
017700     03  line plus 2.
017800         05  col   1                 value "Annual Heat".
017900         05  col  14     pic x(11)   source Rpt-Q-Heat-Yr.
018000         05  col  28                 value "Annual Cool".
018100         05  col  41     pic x(11)   source Rpt-Q-Cool-Yr.
018200         05  col  55                 value "Annual DHW".
018300         05  col  68     pic x(11)   source Rpt-Q-Dhw-Yr.
018400     03  line plus 1.
018500         05  col   1                 value "I-Overh (Kh)".
018600         05  col  15     pic x(9)    source Rpt-I-Overh.
018700         05  col  28                 value "P-Cool".
018800         05  col  36     pic x(6)    source Rpt-P-Cool.
018900         05  col  46                 value "F-Cool".
019000         05  col  54     pic x(6)    source Rpt-F-Cool.
019100*
019200 01  type control Footing Final line plus 3.
019300     03  col   1                     value
019400         "Dwellings Processed -".
019500     03  col  23     pic x(9)        source Rpt-Dwelling-Count.
019600     03  col  35                     value "Rejected -".
019700     03  col  47     pic x(9)        source Rpt-Reject-Count.
019800     03  line plus 1.
019900     03  col   1                     value
020000         "Grand Total Heat -".
020100     03  col  21     pic x(11)       source Rpt-Q-Grand-Heat.
020200     03  col  35                     value "Cool -".
020300     03  col  42     pic x(11)       source Rpt-Q-Grand-Cool.
020400     03  col  56                     value "DHW -".
020500     03  col  62     pic x(11)       source Rpt-Q-Grand-Dhw.
020600*
020700 linkage section.
020800*----------------
020900*
021000 01  LK-Rpt-Function          pic 9.
021100     88  LK-Rpt-Open-Initiate value 1.
021200     88  LK-Rpt-Print-Dwl     value 2.
021300     88  LK-Rpt-Terminate     value 3.
021400*
021500 copy "wsebdwl.cob".
021600 copy "wsebdet.cob".
021700 copy "wsebsum.cob".
021800*
021900 procedure division using LK-Rpt-Function
022000                          EB-Dwelling-Record
022100                          EB-Detail-Tab
022200                          EB-Summary-Record
022300                          EB-Grand-Totals.
022400*===================================================================
022500*
022600 bb000-Report-Control          section.
022700***************************************
022800*
022900     evaluate true
023000         when   LK-Rpt-Open-Initiate
023100                perform bb010-Open-Report
023200         when   LK-Rpt-Print-Dwl
023300                perform bb020-Print-Dwelling
023400         when   LK-Rpt-Terminate
023500                perform bb090-Close-Report
023600     end-evaluate.
023700     goback.
023800*
023900 bb000-Exit.  exit section.
024000*
024100 bb010-Open-Report          section.
024200************************************
024300*
024400     open     output Eb-Print-File.
024500     if       Prt-File-Status not = "00"
024600              display "EBRPT Cannot open EBREPORT - status "
024700                       Prt-File-Status
024800              move     16 to return-code
024900              goback
025000     end-if.
025100     initiate EB-Energy-Report.
025200*
025300 bb010-Exit.  exit section.
025400*
025500 bb020-Print-Dwelling          section.
025600***************************************
025700*
025800     move     Dwl-Sec-Id  to Rpt-Sec-Id.
025900     move     Dwl-V-Sec   to Rpt-V-Sec.
026000     move     Dwl-C-Sec   to Rpt-C-Sec.
026100     generate Dwelling-Head.
026110     if       Dtb-Flat = spaces or Dtb-Flat = low-values
026120              display "EBRPT Warning - blank detail table for "
026130                       Dwl-Sec-Id
026140     else
026150              perform  bb030-Print-Month thru bb030-Exit
026160                       varying Dtb-Ix from 1 by 1
026170                       until   Dtb-Ix > 12
026180     end-if.
026500     perform  bb040-Print-Summary.
026600*
026700 bb020-Exit.  exit section.
026800*
026900 bb030-Print-Month          section.
027000************************************
027100*
027200     move     Dtb-Month-No     (Dtb-Ix) to Rpt-Month-No.
027300     move     Dtb-Q-Int        (Dtb-Ix) to Rpt-Q-Int.
027400     move     Dtb-Q-Trans-Heat (Dtb-Ix) to Rpt-Q-Trans-Heat.
027500     move     Dtb-Q-Vent-Heat  (Dtb-Ix) to Rpt-Q-Vent-Heat.
027600     move     Dtb-Q-Heat-Net   (Dtb-Ix) to Rpt-Q-Heat-Net.
027700     move     Dtb-Q-Cool-Net   (Dtb-Ix) to Rpt-Q-Cool-Net.
027800     move     Dtb-Q-Dhw-Net    (Dtb-Ix) to Rpt-Q-Dhw-Net.
027900     generate Month-Detail.
028000*
028100 bb030-Exit.  exit section.
028200*
028300 bb040-Print-Summary          section.
028400**************************************
028500*
028600     move     Sum-Q-Heat-Yr to Rpt-Q-Heat-Yr.
028700     move     Sum-Q-Cool-Yr to Rpt-Q-Cool-Yr.
028800     move     Sum-Q-Dhw-Yr  to Rpt-Q-Dhw-Yr.
028900     move     Sum-I-Overh   to Rpt-I-Overh.
029000     move     Sum-P-Cool    to Rpt-P-Cool.
029100     move     Sum-F-Cool    to Rpt-F-Cool.
029200     generate Dwelling-Summary.
029300*
029400 bb040-Exit.  exit section.
029500*
029600 bb090-Close-Report          section.
029700*************************************
029800*
029900     move     Gt-Dwelling-Count to Rpt-Dwelling-Count.
030000     move     Gt-Reject-Count   to Rpt-Reject-Count.
030100     move     Gt-Q-Heat-Yr      to Rpt-Q-Grand-Heat.
030200     move     Gt-Q-Cool-Yr      to Rpt-Q-Grand-Cool.
030300     move     Gt-Q-Dhw-Yr       to Rpt-Q-Grand-Dhw.
030310     if       Gt-Totals-Flat = spaces or Gt-Totals-Flat = low-values
030320              display "EBRPT Warning - grand totals area blank"
030330     end-if.
030400     terminate EB-Energy-Report.
030500     close    Eb-Print-File.
030600*
030700 bb090-Exit.  exit section.
