000100****************************************************************
000200*                                                               *
000300*                 Energy Needs     Batch Driver                *
000400*        Loads the climate calendar, then drives one           *
000500*        EB-CALC / EB-RPT pass per dwelling on the file.        *
000600*                                                               *
000700****************************************************************
000800*
000900 identification          division.
001000*=================================
001100*
001200 program-id.              eb000.
001300 author.                  V Okonkwo.
001400 installation.            Applewood Computers.
001500 date-written.            09/01/1984.
001600 date-compiled.
001700 security.                Copyright (C) 1984-2026, Vincent Bryan Coen.
001800*                         Distributed under the GNU General Public
001900*                         License.  See the file COPYING for details.
002000*
002100**
002200*    Remarks.             EPB monthly-method energy needs batch
002300*                         driver.  Loads the 12 month climate
002400*                         calendar, then for each dwelling on
002500*                         EB-Dwelling-File calls EBCALC to get
002600*                         the monthly figures and EBRPT to print
002700*                         them, accumulating the job grand totals.
002800**
002900*    Version.             See Prog-Name in WS.
003000**
003100*    Called modules.      ebcalc.
003200*                         ebrpt.
003300**
003400*    Files used :
003500*                         climate.dat   - 12 month calendar, fixed.
003600*                         dwellings.dat - one record per dwelling.
003700*                         ebreport.prn  - via ebrpt, Print-File.
003800**
003900*    Error messages used.
004000*                         EB001 - climate file did not hold
004100*                                 exactly 12 records.
004200*                         EB002 - dwelling rejected, zero
004300*                                 denominator in a calculation unit.
004400**
004500* Changes:
004600* 09/01/84 vok - 1.0.00 Created.
004700* 16/01/84 vok -     01 Added EB001 climate-count abort, had been
004800*                       silently using whatever count was on file.
004900* 30/01/84 vbc -     02 Reject-count now on the final control line
005000*                       too, not just the detail SY-type display.
005100* 22/11/86 vbc -     03 WS-Recs-Read widened, a full borough run
005200*                       was wrapping it past 32767.
005300* 04/03/91 pjn -     04 Climate file now read Line Sequential, was
005400*                       still card-image Record Sequential from the
005500*                       mainframe days - PC extract does not pad.
005600* 17/09/98 vbc -     05 Year 2000 review - no 2-digit year fields
005700*                       held in this program, climate calendar is
005800*                       keyed by month number only.  No change made.
005900* 30/06/03 vbc - 1.0.01 Re-pointed ASSIGN names at the new DD-card
006000*                       layer, see wsnames copybook.
006100* 14/05/11 ks  -     02 Grand totals line now shows the reject
006200*                       count, auditor asked why dwellings processed
006300*                       and dwellings read never seemed to add up.
006400* 11/02/22 vbc - 1.0.03 Tidy up paragraph names to match house
006500*                       ab0nn numbering used elsewhere in EB.
006600* 21/02/22 vbc - 1.0.04 Both PERFORM FOREVER loops rewritten as
006700*                       priming-read PERFORM ... THRU ... UNTIL -
006800*                       FOREVER/EXIT PERFORM is not how this shop
006900*                       handles EOF, fell into an old habit.
007000* 22/02/22 vbc -     05 Filler pads added to WS-Data and Error-
007100*                       Messages, had been left off both.
007110* 22/02/22 vbc - 1.0.05 Removed the wsnames COPY - the File-Defs
007120*                       table sat in WS unused, no paragraph ever
007130*                       read it to drive an ASSIGN, and its three
007140*                       literals did not even match the DD-card
007150*                       names used below.  ASSIGN stays literal.
007160* 22/02/22 vbc -     06 Ab020 now skips a blank line in DWELLINGS
007170*                       (Dwl-Record-Flat redefines, see wsebdwl)
007180*                       instead of letting it reach ba005 and
007190*                       reject with a misleading zero-V-Sec line.
007192* 22/02/22 vbc -     07 Aa000 now checks Prm-Calendar-Flat is not
007194*                       blank before opening a single file, see the
007196*                       wsebprm note on why.
007197* 26/02/26 vbc - 1.0.06 Added the missing wsebdet COPY - EB-Detail-
007198*                       Tab is passed on three CALLs below but the
007199*                       copybook that declares it was never pulled
007200*                       in, would not have compiled.
007201* 26/02/26 vbc -     07 EB-Climate-Table pulled out of the Eb-
007202*                       Climate-File FD (it was COPYd in alongside
007203*                       EB-Climate-Record, and two 01s under one FD
007204*                       share storage) and moved to WORKING-STORAGE
007205*                       via the new wsebclt copybook - every READ
007206*                       was stamping over the table rows already
007207*                       built for earlier months, see wsebcli/
007208*                       wsebclt notes.
007210*
007300****************************************************************
007400* Copyright Notice.
007500* ****************
007600*
007700* This program is part of the Applewood Computers Energy Needs
007800* Batch subsystem and is Copyright (c) Vincent B Coen 1976-2026
007900* and later.
008000*
008100* This program is free software; you can redistribute it and/or
008200* modify it under the terms of the GNU General Public License as
008300* published by the Free Software Foundation; version 3 and later.
008400*
008500* This program is distributed in the hope that it will be useful,
008600* but WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008800* GNU General Public License for more details.
008900*
009000****************************************************************
009100*
009200 environment             division.
009300*=================================
009400*
009500 configuration           section.
009600 special-names.
009700     class Eb-Numeric is "0" thru "9".
009800     C01 is Top-Of-Form.
009900*
010000 input-output            section.
010100 file-control.
010200     select  Eb-Climate-File  assign    "CLIMATE"
010300                              organization line sequential
010400                              status      Cli-File-Status.
010500*
010600     select  Eb-Dwelling-File assign    "DWELLINGS"
010700                              organization line sequential
010800                              status      Dwl-File-Status.
010900*
011000 data                    division.
011100*=================================
011200*
011300 file section.
011400*
011500 fd  Eb-Climate-File.
011600 copy "wsebcli.cob".
011700*
011800 fd  Eb-Dwelling-File.
011900 copy "wsebdwl.cob".
012000*
012100 working-storage section.
012200*------------------------
012300*
012400 77  Prog-Name               pic x(17)  value "EB000 (1.0.04)".
012500*
012600 01  WS-Data.
012700     03  Cli-File-Status     pic xx     value "00".
012800     03  Dwl-File-Status     pic xx     value "00".
012900     03  WS-Recs-Read        binary-short unsigned value zero.
013000     03  filler              pic x(4).
013100*
013150 copy "wsebclt.cob".
013160 copy "wsebdet.cob".
013200 copy "wsebprm.cob".
013300 copy "wsebsum.cob".
013400 copy "wscall.cob".
013600*
013700 01  Error-Messages.
013800     03  EB001  pic x(48) value
013900         "EB001 Climate file does not hold exactly 12 recs".
014000     03  EB002  pic x(42) value
014100         "EB002 Dwelling rejected - zero denominator".
014200     03  filler pic x(6).
014300*
014400 procedure division.
014500*===================
014600*
014700 aa000-Main           section.
014800*******************************
014900*
015000     display  Prog-Name " Starting".
015010     if       Prm-Calendar-Flat = spaces or Prm-Calendar-Flat = low-values
015020              display "EB000 Calendar constants missing - relink"
015030              move     16 to return-code
015040              goback
015050     end-if.
015100     perform  aa010-Open-Files.
015200     perform  aa020-Load-Climate-Table.
015300     perform  aa025-Validate-Climate-Count.
015400     perform  ab000-Process-Dwellings.
015500     perform  ab090-End-Of-Job.
015600     goback.
015700*
015800 aa000-Exit.  exit section.
015900*
016000 aa010-Open-Files          section.
016100***********************************
016200*
016300     open     input  Eb-Climate-File.
016400     if       Cli-File-Status not = "00"
016500              display "EB000 Cannot open CLIMATE - status "
016600                       Cli-File-Status
016700              move     16 to return-code
016800              goback
016900     end-if.
017000     open     input  Eb-Dwelling-File.
017100     if       Dwl-File-Status not = "00"
017200              display "EB000 Cannot open DWELLINGS - status "
017300                       Dwl-File-Status
017400              close    Eb-Climate-File
017500              move     16 to return-code
017600              goback
017700     end-if.
017800     move     1 to WS-Call-Function.
017900     call     "ebrpt" using WS-Call-Function
018000                            EB-Dwelling-Record
018100                            EB-Detail-Tab
018200                            EB-Summary-Record
018300                            EB-Grand-Totals.
018400*
018500 aa010-Exit.  exit section.
018600*
018700 aa020-Load-Climate-Table          section.
018800*******************************************
018900*
019000     move     zero to Cal-Climate-Ix.
019100     read     Eb-Climate-File
019200               at end
019300               move "10" to Cli-File-Status.
019400     perform  aa021-Load-One-Month thru aa021-Exit
019500              until    Cli-File-Status not = "00".
019600     close    Eb-Climate-File.
019700*
019800 aa020-Exit.  exit section.
019900*
020000 aa021-Load-One-Month          section.
020100***************************************
020200*
020300     add      1 to Cal-Climate-Ix.
020400     if       Cal-Climate-Ix > 12
020500              go to aa021-Read-Next
020600     end-if.
020700     set      Cli-Tab-Ix to Cal-Climate-Ix.
020800     move     Cli-Month-No        to Cli-Tab-Month-No (Cli-Tab-Ix).
020900     move     Cli-T-E             to Cli-Tab-T-E      (Cli-Tab-Ix).
021000     move     Prm-Days-In-Month   (Cli-Tab-Ix)
021100                                  to Cli-Tab-Days      (Cli-Tab-Ix).
021200     move     Prm-Month-Length-Ms (Cli-Tab-Ix)
021300                                  to Cli-Tab-T-M       (Cli-Tab-Ix).
021400 aa021-Read-Next.
021500     read     Eb-Climate-File
021600               at end
021700               move "10" to Cli-File-Status.
021800*
021900 aa021-Exit.  exit section.
022000*
022100 aa025-Validate-Climate-Count          section.
022200***********************************************
022300*
022400     if       Cal-Climate-Ix not = 12
022500              display  EB001 " - found " Cal-Climate-Ix
022600              close    Eb-Dwelling-File
022700              move     16 to return-code
022800              goback
022900     end-if.
023000*
023100 aa025-Exit.  exit section.
023200*
023300 ab000-Process-Dwellings          section.
023400******************************************
023500*
023600     perform  ab020-Read-Dwelling.
023700     perform  ab010-Process-One-Dwelling thru ab010-Exit
023800              until    Dwl-File-Status not = "00".
023900*
024000 ab000-Exit.  exit section.
024100*
024200 ab010-Process-One-Dwelling          section.
024300*********************************************
024400*
024500     add      1 to WS-Recs-Read.
024600     call     "ebcalc" using EB-Dwelling-Record
024700                             EB-Climate-Table
024800                             EB-Detail-Tab
024900                             EB-Summary-Record
025000                             WS-Reject-Flag.
025100     if       WS-Reject-Flag = "Y"
025200              perform  ab050-Reject-Dwelling
025300     else
025400              perform  ab070-Accumulate-Grand-Totals
025500              move     2 to WS-Call-Function
025600              call     "ebrpt" using WS-Call-Function
025700                                     EB-Dwelling-Record
025800                                     EB-Detail-Tab
025900                                     EB-Summary-Record
026000                                     EB-Grand-Totals
026100     end-if.
026200     perform  ab020-Read-Dwelling.
026300*
026400 ab010-Exit.  exit section.
026500*
026600 ab020-Read-Dwelling          section.
026700**************************************
026800*
026900     read     Eb-Dwelling-File
027000               at end
027100               move "10" to Dwl-File-Status.
027110     if       Dwl-File-Status = "00"
027120              and Dwl-Record-Flat = spaces
027130              go to ab020-Read-Dwelling
027140     end-if.
027200*
027300 ab020-Exit.  exit section.
027400*
027500 ab050-Reject-Dwelling          section.
027600****************************************
027700*
027800     display  EB002 " - " Dwl-Sec-Id.
027900     add      1 to Gt-Reject-Count.
028000*
028100 ab050-Exit.  exit section.
028200*
028300 ab070-Accumulate-Grand-Totals          section.
028400************************************************
028500*
028600     add      1              to Gt-Dwelling-Count.
028700     add      Sum-Q-Heat-Yr  to Gt-Q-Heat-Yr.
028800     add      Sum-Q-Cool-Yr  to Gt-Q-Cool-Yr.
028900     add      Sum-Q-Dhw-Yr   to Gt-Q-Dhw-Yr.
029000*
029100 ab070-Exit.  exit section.
029200*
029300 ab090-End-Of-Job          section.
029400***********************************
029500*
029600     move     3 to WS-Call-Function.
029700     call     "ebrpt" using WS-Call-Function
029800                            EB-Dwelling-Record
029900                            EB-Detail-Tab
030000                            EB-Summary-Record
030100                            EB-Grand-Totals.
030200     close    Eb-Dwelling-File.
030300     display  Prog-Name " Completed - " WS-Recs-Read " read, "
030400               Gt-Reject-Count " rejected.".
030500*
030600 ab090-Exit.  exit section.
