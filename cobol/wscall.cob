000100* 09/01/26 vbc - Trimmed from the full ACAS WS-Calling-Data block
000200*                to just what the EB subsystem passes between
000300*                eb000, ebcalc & ebrpt - no screen/menu fields
000400*                needed, this run is batch only.
000500* 21/02/26 vbc - Added WS-Call-Function, eb000 was moving a value
000600*                into it and calling ebrpt with it on the USING
000700*                list without it ever being declared - compiled
000800*                clean only because LK-Rpt-Function in ebrpt took
000900*                whatever bytes turned up.
000950* 22/02/26 vbc - Dropped WS-Called/WS-Caller/WS-Term-Code - menu-
000960*                chain fields carried over from the full ACAS
000970*                block by habit, this batch run never calls
000980*                through a menu and nothing here ever set them.
001000*
001100 01  WS-Calling-Data.
001500     03  WS-Call-Function        pic 9.
001600*                                  1 = open/initiate, 2 = print one
001700*                                  dwelling, 3 = terminate - matches
001800*                                  LK-Rpt-Function in ebrpt.
001900     03  WS-Reject-Flag          pic x.
002000*                                  set by ebcalc, read by eb000 &
002100*                                  ebrpt - Y = this dwelling rejected.
002200     03  filler                  pic x(4).
