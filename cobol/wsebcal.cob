000100*******************************************
000200*                                          *
000300*  Working Storage For Eb Subscripts      *
000400*        And Loop Indices                 *
000500*     Sequential use only - no file.      *
000600*******************************************
000700* File size n/a.
000800*
000900* 09/01/26 vbc - Created, lifted out of ebcalc WS so ebrpt can
001000*                share the same month index name.
001050* 22/02/26 vbc - Dropped Cal-Fixture-Ix, Cal-Dwelling-Ix and
001060*                Cal-Reject-Sw - drafted for a generic fixture
001070*                loop and a reject switch neither ba070 nor
001080*                eb000 ended up needing, LK-Reject-Flag on the
001090*                CALL linkage (wscall) does that job instead.
001100*
001200 01  EB-Index-Block.
001300     03  Cal-Month-Ix            binary-char unsigned.
001600     03  Cal-Climate-Ix          binary-char unsigned.
002000     03  filler                 pic x(9).
