000100*******************************************
000200*                                          *
000300*  Record Definition For Eb Dwelling      *
000400*           File                          *
000500*     Uses Dwl-Sec-Id as key              *
000600*     (sequential read only, no index)    *
000700*******************************************
000800* File size 600 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 09/01/26 vbc - Created.
001300* 12/01/26 vbc - H-Vent/Q-Solar tables confirmed 12 occurs not 11,
001400*                SEC-ID widened from x(6) to x(8) to match other
001500*                batch subsystems' sector-code width.
001600* 03/02/26 vbc - N-Bath/N-Sink default-to-1 rule documented here,
001700*                applied in ebcalc ba070.
001800* 22/02/26 vbc - Removed Dwl-Fixture-Tab - its REDEFINES named
001900*                Dwl-N-Bath as the target but Dwl-N-Sink sat
002000*                between the two in source order, which is not
002100*                legal, and ba070 never referenced the table
002200*                anyway.  Bath and sink stay two plain fields.
002210* 22/02/26 vbc - Added Dwl-Record-Flat redefines, eb000 ab020
002220*                uses it to trap a blank line in the DWELLINGS
002230*                stream (line sequential - a stray blank row
002240*                used to fall through to ba005 and reject with
002250*                a misleading "V-Sec zero" instead of a skip).
002300*
002400 01  EB-Dwelling-Record.
002410*---------------------------------------------------------
002420*    -- dwelling identity & fixed physical characteristics --
002500*---------------------------------------------------------
002600     03  Dwl-Sec-Id              pic x(8).
002700     03  Dwl-V-Sec               pic 9(6)v9(2).
002800*                          protected volume V-sec-i, m3, must be > 0
002900     03  Dwl-C-Sec               pic 9(10)v9(2).
003000*                          effective heat capacity C-sec-i, J/K
003100*---------------------------------------------------------
003200*    -- transmission heat-transfer coefficients, W/K --
003300*---------------------------------------------------------
003400     03  Dwl-H-Trans-Heat        pic 9(5)v9(3).
003500     03  Dwl-H-Trans-Overh       pic 9(5)v9(3).
003600     03  Dwl-H-Trans-Cool        pic 9(5)v9(3).
003700*---------------------------------------------------------
003800*    -- ventilation heat-transfer coefficients, W/K --
003900*       Heating is an annual scalar; Overh/Cool are monthly.
004000*---------------------------------------------------------
004100     03  Dwl-H-Vent-Heat         pic 9(5)v9(3).
004200     03  Dwl-H-Vent-Overh-Tab                  occurs 12.
004300         05  Dwl-H-Vent-Overh    pic 9(5)v9(3).
004400     03  Dwl-H-Vent-Cool-Tab                   occurs 12.
004500         05  Dwl-H-Vent-Cool     pic 9(5)v9(3).
004600*---------------------------------------------------------
004700*    -- monthly solar gains, MJ, one table per calculation basis --
004800*       (upstream input - SolarGains is a stub in the source system)
004900*---------------------------------------------------------
005000     03  Dwl-Q-Solar-Heat-Tab                  occurs 12.
005100         05  Dwl-Q-Solar-Heat    pic 9(7)v9(2).
005200     03  Dwl-Q-Solar-Overh-Tab                 occurs 12.
005300         05  Dwl-Q-Solar-Overh   pic 9(7)v9(2).
005400     03  Dwl-Q-Solar-Cool-Tab                  occurs 12.
005500         05  Dwl-Q-Solar-Cool    pic 9(7)v9(2).
005600*---------------------------------------------------------
005700*    -- domestic hot water fixture counts --
005800*       default to 1 when zero, see ebcalc ba070.
005900*---------------------------------------------------------
006000     03  Dwl-N-Bath              pic 9(2).
006100     03  Dwl-N-Sink              pic 9(2).
006500     03  filler                  pic x(20).
006510*
006520 01  Dwl-Record-Flat redefines EB-Dwelling-Record
006530                             pic x(300).
006540*                    approx size - all-space/low-values trap only,
006550*                    not a byte-for-byte view of the real layout.
