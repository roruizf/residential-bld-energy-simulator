000100****************************************************************
000200*                                                               *
000300*                Energy Needs     Calculation Engine           *
000400*       Called once per dwelling by EB000.  Works entirely     *
000500*       in the linkage areas passed to it - no files of its    *
000600*       own, no files opened, no files closed.                 *
000700*                                                               *
000800****************************************************************
000900*
001000 identification          division.
001100*=================================
001200*
001300 program-id.              ebcalc.
001400 author.                  V Okonkwo.
001500 installation.            Applewood Computers.
001600 date-written.            10/01/1984.
001700 date-compiled.
001800 security.                Copyright (C) 1984-2026, Vincent Bryan Coen.
001900*                         Distributed under the GNU General Public
002000*                         License.  See the file COPYING for details.
002100*
002200**
002300*    Remarks.             EPB monthly-method calculation engine.
002400*                         Given one dwelling record and the 12
002500*                         month climate table, works out internal
002600*                         gains, transmission and ventilation
002700*                         losses, net heating demand, overheating
002800*                         risk, net cooling demand and net DHW
002900*                         demand, returning a 12-row detail table
003000*                         and one summary row to the caller.
003100**
003200*    Version.             See Prog-Name in WS.
003300**
003400*    Called modules.      none - calculation only.
003500**
003600*    Note on FUNCTION EXP / FUNCTION LOG (ba045 below).
003700*                         House style avoids intrinsic functions,
003800*                         SIMPLE arithmetic does the job everywhere
003900*                         else in this program.  The gamma-to-the-a
004000*                         utilisation factor is the one place the
004100*                         spec calls for a genuine fractional power
004200*                         (a is not a whole number) and there is no
004300*                         house idiom for that - EXP/LOG is the only
004400*                         correct way to get it, so it is used here,
004500*                         and only here.  Do not "simplify" this back
004600*                         to repeated multiplication - a is fractional.
004700**
004800*    Error conditions.
004900*                         Sets LK-Reject-Flag to "Y" and returns
005000*                         immediately, doing no further work, when
005100*                         a calculation basis would divide by zero -
005200*                         see ba005 and the checks in ba041/ba051/
005300*                         ba061.  EB000 counts and logs the reject.
005400**
005500* Changes:
005600* 10/01/84 vok - 1.0.00 Created.
005700* 19/01/84 vok -     01 ba005 now also checks the tau-heat
005800*                       denominator, had missed it first pass.
005900* 02/02/84 vbc -     02 Overheating tau is monthly (H-Vent-Overh
006000*                       varies by month) - was wrongly using the
006100*                       heating tau for all three bases.
006200* 15/08/89 vbc -     03 Wrk-Power-Result widened to S9(5)V9(4),
006300*                       large timber-frame gamma values were
006400*                       truncating the utilisation factor.
006500* 17/09/98 vbc -     04 Year 2000 review - no date fields held or
006600*                       compared in this program, month number only.
006700*                       No change made.
006800* 30/06/03 vbc - 1.0.01 Linkage USING list re-pointed at the new
006900*                       CALL convention shared with EBRPT.
007000* 14/05/11 ks  -     02 ba070 N-Bath/N-Sink floor test widened to
007100*                       cope with the new 6-bedroom house types.
007200* 14/02/22 vbc - 1.0.03 Added ba045 real-power routine, gamma**a
007300*                       was being truncated to an integer power.
007400* 21/02/22 vbc - 1.0.04 Every month loop rewritten as an out-of-
007500*                       line PERFORM VARYING of its own ba0nn-n
007600*                       paragraph - house style does not nest
007700*                       logic inside a PERFORM, this was carried
007800*                       over from a Cobol-85 habit by mistake.
007850* 22/02/22 vbc - 1.0.05 Ba061 had no check on the cool-basis tau
007860*                       denominator (Dwl-H-Trans-Cool plus the
007870*                       month's Dwl-H-Vent-Cool) - the 440 check
007880*                       only covers lambda's denominator, not
007890*                       tau's.  Added the same reject pattern used
007900*                       in ba005/ba041/ba051, this was a live
007910*                       divide-by-zero on a zero-H dwelling.
007930* 22/02/22 vbc - 1.0.06 Wired Wrk-Heat-Flat/Wrk-Overh-Flat/Wrk-
007940*                       Cool-Flat (wsebwrk) into ba040/ba050/ba060
007950*                       as a post-loop low-values/spaces trap -
007960*                       they had sat unused since 27/01 because
007970*                       the original plan put the test before the
007980*                       table was filled.
007981* 26/02/26 vbc - 1.0.07 Ba051 now multiplies by Prm-Seconds-Per-Mj
007982*                       instead of the raw 1000 / 3.6 literal, and
007983*                       ba070's N-Bath/N-Sink default-to-1 move now
007984*                       uses Prm-Default-Fixtures instead of a bare
007985*                       1 - both constants (wsebprm) had sat declared
007986*                       and unused since they were added.
007987* 26/02/26 vbc -     08 Linkage picks up EB-Climate-Table from the
007988*                       new wsebclt copybook instead of wsebcli -
007989*                       this program never used EB-Climate-Record,
007990*                       only the table, and wsebcli no longer
007991*                       declares the table (see wsebcli/wsebclt,
007992*                       the two used to share FD storage in eb000).
007993*
008000****************************************************************
008100*
008200 environment             division.
008300*=================================
008400*
008500 configuration           section.
008600 special-names.
008700     class Eb-Numeric is "0" thru "9".
008800*
008900 data                    division.
009000*=================================
009100*
009200 working-storage section.
009300*------------------------
009400*
009500 77  Prog-Name               pic x(17)  value "EBCALC (1.0.04)".
009600*
009700 copy "wsebcal.cob".
009800 copy "wsebprm.cob".
009900 copy "wsebwrk.cob".
010000*
010100 linkage section.
010200*----------------
010300*
010400 copy "wsebdwl.cob".
010500 copy "wsebclt.cob".
010600 copy "wsebdet.cob".
010700 copy "wsebsum.cob".
010800 01  LK-Reject-Flag          pic x.
010900*
011000 procedure division using EB-Dwelling-Record
011100                           EB-Climate-Table
011200                           EB-Detail-Tab
011300                           EB-Summary-Record
011400                           LK-Reject-Flag.
011500*====================================================================
011600*
011700 ba000-Calculate          section.
011800**********************************
011900*
012000     move     "N" to LK-Reject-Flag.
012100     move     Dwl-Sec-Id to Det-Sec-Id Sum-Sec-Id.
012200     perform  ba005-Validate-Dwelling.
012300     if       LK-Reject-Flag = "Y"
012400              goback
012500     end-if.
012600     perform  ba010-Calc-Internal-Gains.
012700     perform  ba020-Calc-Transmission-Losses.
012800     perform  ba030-Calc-Ventilation-Losses.
012900     perform  ba040-Calc-Net-Heating.
013000     if       LK-Reject-Flag = "Y"
013100              goback
013200     end-if.
013300     perform  ba050-Calc-Overheating-Risk.
013400     if       LK-Reject-Flag = "Y"
013500              goback
013600     end-if.
013700     perform  ba060-Calc-Net-Cooling.
013800     if       LK-Reject-Flag = "Y"
013900              goback
014000     end-if.
014100     perform  ba070-Calc-Net-Dhw.
014200     perform  ba080-Build-Summary.
014300     goback.
014400*
014500 ba000-Exit.  exit section.
014600*
014700 ba005-Validate-Dwelling          section.
014800******************************************
014900*
015000     if       Dwl-V-Sec = zero
015100              move "Y" to LK-Reject-Flag
015200              goback
015300     end-if.
015400     if       Dwl-H-Trans-Heat + Dwl-H-Vent-Heat = zero
015500              move "Y" to LK-Reject-Flag
015600              goback
015700     end-if.
015800*
015900 ba005-Exit.  exit section.
016000*
016100 ba010-Calc-Internal-Gains          section.
016200********************************************
016300*
016400*    V-EPR equals V-sec-i per the spec - the volume ratio term
016500*    (V-sec-i / V-EPR) therefore always collapses to 1, but it is
016600*    kept in the arithmetic below in case that ever stops being true.
016700*
016800     move     Dwl-V-Sec to Wrk-V-Epr.
016900     perform  ba011-Calc-Gains-Month thru ba011-Exit
017000              varying Cal-Month-Ix from 1 by 1
017100              until   Cal-Month-Ix > 12.
017200*
017300 ba010-Exit.  exit section.
017400*
017500 ba011-Calc-Gains-Month          section.
017600*****************************************
017700*
017800     set      Cli-Tab-Ix to Cal-Month-Ix.
017900     set      Dtb-Ix     to Cal-Month-Ix.
018000     move     Cal-Month-Ix to Dtb-Month-No (Dtb-Ix).
018100     if       Wrk-V-Epr <= 192
018200              compute Dtb-Q-Int (Dtb-Ix) rounded =
018300                      (1.41 * Wrk-V-Epr + 78)
018400                      * (Dwl-V-Sec / Wrk-V-Epr)
018500                      * Cli-Tab-T-M (Cli-Tab-Ix)
018600     else
018700              compute Dtb-Q-Int (Dtb-Ix) rounded =
018800                      (0.67 * Wrk-V-Epr + 220)
018900                      * (Dwl-V-Sec / Wrk-V-Epr)
019000                      * Cli-Tab-T-M (Cli-Tab-Ix)
019100     end-if.
019200*
019300 ba011-Exit.  exit section.
019400*
019500 ba020-Calc-Transmission-Losses          section.
019600*************************************************
019700*
019800     perform  ba021-Calc-Trans-Month thru ba021-Exit
019900              varying Cal-Month-Ix from 1 by 1
020000              until   Cal-Month-Ix > 12.
020100*
020200*    Wrk-Q-Excess-Norm and Wrk-Q-Cool-Net-Princ are used here only
020300*    as scratch holders for the transmission part of their basis -
020400*    ba050/ba060 add the ventilation part and then overwrite them
020500*    with the real excess/net figure.  Saves two more 12-occurs
020600*    tables we do not otherwise need.
020700*
020800 ba020-Exit.  exit section.
020900*
021000 ba021-Calc-Trans-Month          section.
021100*****************************************
021200*
021300     set      Cli-Tab-Ix to Cal-Month-Ix.
021400     set      Dtb-Ix     to Cal-Month-Ix.
021500     compute  Dtb-Q-Trans-Heat (Dtb-Ix) rounded =
021600              Dwl-H-Trans-Heat
021700              * (Prm-Set-Point-Heat - Cli-Tab-T-E (Cli-Tab-Ix))
021800              * Cli-Tab-T-M (Cli-Tab-Ix).
021900     compute  Wrk-Q-Loss-Heat (Cal-Month-Ix) rounded =
022000              Dtb-Q-Trans-Heat (Dtb-Ix).
022100     compute  Wrk-Q-Excess-Norm (Cal-Month-Ix) rounded =
022200              Dwl-H-Trans-Overh
022300              * (Prm-Set-Point-Cool
022400                 - (Cli-Tab-T-E (Cli-Tab-Ix) + Prm-Outdoor-Raise))
022500              * Cli-Tab-T-M (Cli-Tab-Ix).
022600     compute  Wrk-Q-Cool-Net-Princ (Cal-Month-Ix) rounded =
022700              Dwl-H-Trans-Cool
022800              * (Prm-Set-Point-Cool
022900                 - (Cli-Tab-T-E (Cli-Tab-Ix) + Prm-Outdoor-Raise))
023000              * Cli-Tab-T-M (Cli-Tab-Ix).
023100*
023200 ba021-Exit.  exit section.
023300*
023400 ba030-Calc-Ventilation-Losses          section.
023500************************************************
023600*
023700     perform  ba031-Calc-Vent-Month thru ba031-Exit
023800              varying Cal-Month-Ix from 1 by 1
023900              until   Cal-Month-Ix > 12.
024000*
024100 ba030-Exit.  exit section.
024200*
024300 ba031-Calc-Vent-Month          section.
024400****************************************
024500*
024600     set      Cli-Tab-Ix to Cal-Month-Ix.
024700     set      Dtb-Ix     to Cal-Month-Ix.
024800     compute  Dtb-Q-Vent-Heat (Dtb-Ix) rounded =
024900              Dwl-H-Vent-Heat
025000              * (Prm-Set-Point-Heat - Cli-Tab-T-E (Cli-Tab-Ix))
025100              * Cli-Tab-T-M (Cli-Tab-Ix).
025200     add      Dtb-Q-Vent-Heat (Dtb-Ix) to Wrk-Q-Loss-Heat (Cal-Month-Ix).
025300     compute  Wrk-Q-Excess-Norm (Cal-Month-Ix) rounded =
025400              Wrk-Q-Excess-Norm (Cal-Month-Ix)
025500              + Dwl-H-Vent-Overh (Cal-Month-Ix)
025600                * (22 - Cli-Tab-T-E (Cli-Tab-Ix))
025700                * Cli-Tab-T-M (Cli-Tab-Ix).
025800     compute  Wrk-Q-Cool-Net-Princ (Cal-Month-Ix) rounded =
025900              Wrk-Q-Cool-Net-Princ (Cal-Month-Ix)
026000              + Dwl-H-Vent-Cool (Cal-Month-Ix)
026100                * (22 - Cli-Tab-T-E (Cli-Tab-Ix))
026200                * Cli-Tab-T-M (Cli-Tab-Ix).
026300*
026400 ba031-Exit.  exit section.
026500*
026600 ba040-Calc-Net-Heating          section.
026700*****************************************
026800*
026900     compute  Wrk-Tau-Heat rounded =
027000              Dwl-C-Sec / (Dwl-H-Trans-Heat + Dwl-H-Vent-Heat).
027100     compute  Wrk-A-Heat rounded = 1 + (Wrk-Tau-Heat / Prm-Tau-Divisor).
027200     perform  ba041-Calc-Heat-Month thru ba041-Exit
027300              varying Cal-Month-Ix from 1 by 1
027400              until   Cal-Month-Ix > 12
027500              or      LK-Reject-Flag = "Y".
027600     if       LK-Reject-Flag = "Y"
027700              goback
027800     end-if.
027810     if       Wrk-Heat-Flat = low-values or Wrk-Heat-Flat = spaces
027820              move "Y" to LK-Reject-Flag
027830              goback
027840     end-if.
027900*
028000 ba040-Exit.  exit section.
028100*
028200 ba041-Calc-Heat-Month          section.
028300****************************************
028400*
028500     set      Dtb-Ix to Cal-Month-Ix.
028600     if       Wrk-Q-Loss-Heat (Cal-Month-Ix) = zero
028700              move "Y" to LK-Reject-Flag
028800              go to ba041-Exit
028900     end-if.
029000     compute  Wrk-Q-Gain-Heat (Cal-Month-Ix) rounded =
029100              Dtb-Q-Int (Dtb-Ix) + Dwl-Q-Solar-Heat (Cal-Month-Ix).
029200     compute  Wrk-Gamma-Heat (Cal-Month-Ix) rounded =
029300              Wrk-Q-Gain-Heat (Cal-Month-Ix) / Wrk-Q-Loss-Heat (Cal-Month-Ix).
029400     if       Wrk-Gamma-Heat (Cal-Month-Ix) < Prm-Allow-Ratio-Cutoff
029500              move 1 to Wrk-F-Allow-Heat (Cal-Month-Ix)
029600     else
029700              move 0 to Wrk-F-Allow-Heat (Cal-Month-Ix)
029800     end-if.
029900     if       Wrk-Gamma-Heat (Cal-Month-Ix) = 1
030000              compute Wrk-Eta-Heat (Cal-Month-Ix) rounded =
030100                      Wrk-A-Heat / (Wrk-A-Heat + 1)
030200     else
030300              move    Wrk-Gamma-Heat (Cal-Month-Ix) to Wrk-Power-Base
030400              move    Wrk-A-Heat                    to Wrk-Power-Exponent
030500              perform ba045-Raise-To-Power
030600              compute Wrk-Eta-Heat (Cal-Month-Ix) rounded =
030700                      (1 - Wrk-Power-Result)
030800              move    Wrk-Gamma-Heat (Cal-Month-Ix) to Wrk-Power-Base
030900              compute Wrk-Power-Exponent rounded = Wrk-A-Heat + 1
031000              perform ba045-Raise-To-Power
031100              compute Wrk-Eta-Heat (Cal-Month-Ix) rounded =
031200                      Wrk-Eta-Heat (Cal-Month-Ix) / (1 - Wrk-Power-Result)
031300     end-if.
031400     compute  Dtb-Q-Heat-Net (Dtb-Ix) rounded =
031500              (Wrk-Q-Loss-Heat (Cal-Month-Ix)
031600               - Wrk-Eta-Heat (Cal-Month-Ix) * Wrk-Q-Gain-Heat (Cal-Month-Ix))
031700              * Wrk-F-Allow-Heat (Cal-Month-Ix).
031800*
031900 ba041-Exit.  exit section.
032000*
032100 ba045-Raise-To-Power          section.
032200***************************************
032300*
032400*    Wrk-Power-Result = Wrk-Power-Base raised to Wrk-Power-Exponent,
032500*    a genuine real power (a is fractional) - see the note in the
032600*    program banner on why FUNCTION EXP/LOG are used here.
032700*
032800     compute  Wrk-Power-Result rounded =
032900              function exp (Wrk-Power-Exponent
033000                            * function log (Wrk-Power-Base)).
033100*
033200 ba045-Exit.  exit section.
033300*
033400 ba050-Calc-Overheating-Risk          section.
033500**********************************************
033600*
033700     move     zero to Wrk-I-Overh.
033800     perform  ba051-Calc-Overh-Month thru ba051-Exit
033900              varying Cal-Month-Ix from 1 by 1
034000              until   Cal-Month-Ix > 12
034100              or      LK-Reject-Flag = "Y".
034200     if       LK-Reject-Flag = "Y"
034300              goback
034400     end-if.
034410     if       Wrk-Overh-Flat = low-values or Wrk-Overh-Flat = spaces
034420              move "Y" to LK-Reject-Flag
034430              goback
034440     end-if.
034500     perform  ba055-Derive-P-Cool-F-Cool.
034600*
034700 ba050-Exit.  exit section.
034800*
034900 ba051-Calc-Overh-Month          section.
035000*****************************************
035100*
035200     set      Dtb-Ix to Cal-Month-Ix.
035300     if       Wrk-Q-Excess-Norm (Cal-Month-Ix) = zero
035400              move "Y" to LK-Reject-Flag
035500              go to ba051-Exit
035600     end-if.
035700     compute  Wrk-Gamma-Overh (Cal-Month-Ix) rounded =
035800              (Dtb-Q-Int (Dtb-Ix) + Dwl-Q-Solar-Overh (Cal-Month-Ix))
035900              / Wrk-Q-Excess-Norm (Cal-Month-Ix).
036000     compute  Wrk-Tau-Overh (Cal-Month-Ix) rounded =
036100              Dwl-C-Sec
036200              / (Dwl-H-Trans-Overh + Dwl-H-Vent-Overh (Cal-Month-Ix)).
036300     compute  Wrk-A-Overh (Cal-Month-Ix) rounded =
036400              1 + (Wrk-Tau-Overh (Cal-Month-Ix) / Prm-Tau-Divisor).
036500     if       Wrk-Gamma-Overh (Cal-Month-Ix) = 1
036600              compute Wrk-Eta-Overh (Cal-Month-Ix) rounded =
036700                      Wrk-A-Overh (Cal-Month-Ix)
036800                      / (Wrk-A-Overh (Cal-Month-Ix) + 1)
036900     else
037000              move    Wrk-Gamma-Overh (Cal-Month-Ix) to Wrk-Power-Base
037100              move    Wrk-A-Overh (Cal-Month-Ix)     to Wrk-Power-Exponent
037200              perform ba045-Raise-To-Power
037300              compute Wrk-Eta-Overh (Cal-Month-Ix) rounded =
037400                      (1 - Wrk-Power-Result)
037500              compute Wrk-Power-Exponent rounded =
037600                      Wrk-A-Overh (Cal-Month-Ix) + 1
037700              perform ba045-Raise-To-Power
037800              compute Wrk-Eta-Overh (Cal-Month-Ix) rounded =
037900                      Wrk-Eta-Overh (Cal-Month-Ix) / (1 - Wrk-Power-Result)
038000     end-if.
038100*
038200*    Wrk-Q-Excess-Norm currently holds the overheating loss basis
038300*    (transmission + ventilation) - replace it in place with the
038400*    real excess figure, Kh, for this month, f-cool-geo is always
038500*    zero, see the spec.
038600*
038700     compute  Wrk-Q-Excess-Norm (Cal-Month-Ix) rounded =
038800              (1 - Wrk-Eta-Overh (Cal-Month-Ix))
038900              * (Dtb-Q-Int (Dtb-Ix) + Dwl-Q-Solar-Overh (Cal-Month-Ix))
039000              / (Dwl-H-Trans-Overh + Dwl-H-Vent-Overh (Cal-Month-Ix))
039100              * Prm-Seconds-Per-Mj.
039200     add      Wrk-Q-Excess-Norm (Cal-Month-Ix) to Wrk-I-Overh.
039300*
039400 ba051-Exit.  exit section.
039500*
039600 ba055-Derive-P-Cool-F-Cool          section.
039700*********************************************
039800*
039900     if       Wrk-I-Overh <= Prm-Overh-Lo-Kh
040000              move    zero to Wrk-P-Cool
040100     else
040200              if      Wrk-I-Overh >= Prm-Overh-Hi-Kh
040300                      move 1 to Wrk-P-Cool
040400              else
040500                      compute Wrk-P-Cool rounded =
040600                              (Wrk-I-Overh - Prm-Overh-Lo-Kh)
040700                              / Prm-Overh-Span-Kh
040800              end-if
040900     end-if.
041000     compute  Wrk-F-Cool rounded =
041100              Prm-Fcool-Factor * Wrk-I-Overh / Prm-Overh-Hi-Kh.
041200     if       Wrk-F-Cool > 1
041300              move    1 to Wrk-F-Cool
041400     end-if.
041500     if       Wrk-F-Cool < 0
041600              move    zero to Wrk-F-Cool
041700     end-if.
041800*
041900 ba055-Exit.  exit section.
042000*
042100 ba060-Calc-Net-Cooling          section.
042200*****************************************
042300*
042400     perform  ba061-Calc-Cool-Month thru ba061-Exit
042500              varying Cal-Month-Ix from 1 by 1
042600              until   Cal-Month-Ix > 12
042700              or      LK-Reject-Flag = "Y".
042800     if       LK-Reject-Flag = "Y"
042900              goback
043000     end-if.
043010     if       Wrk-Cool-Flat = low-values or Wrk-Cool-Flat = spaces
043020              move "Y" to LK-Reject-Flag
043030              goback
043040     end-if.
043100*
043200 ba060-Exit.  exit section.
043300*
043400 ba061-Calc-Cool-Month          section.
043500****************************************
043600*
043700     set      Dtb-Ix to Cal-Month-Ix.
043800     compute  Wrk-Q-Gain-Heat (Cal-Month-Ix) rounded =
043900              Dtb-Q-Int (Dtb-Ix) + Dwl-Q-Solar-Cool (Cal-Month-Ix).
044000     if       Wrk-Q-Gain-Heat (Cal-Month-Ix) = zero
044100              move "Y" to LK-Reject-Flag
044200              go to ba061-Exit
044300     end-if.
044400     compute  Wrk-Lambda-Cool (Cal-Month-Ix) rounded =
044500              Wrk-Q-Cool-Net-Princ (Cal-Month-Ix)
044600              / Wrk-Q-Gain-Heat (Cal-Month-Ix).
044700     if       Wrk-Lambda-Cool (Cal-Month-Ix) < Prm-Allow-Ratio-Cutoff
044800              move 1 to Wrk-F-Allow-Cool (Cal-Month-Ix)
044900     else
045000              move 0 to Wrk-F-Allow-Cool (Cal-Month-Ix)
045100     end-if.
045110     if       (Dwl-H-Trans-Cool + Dwl-H-Vent-Cool (Cal-Month-Ix)) = zero
045120              move "Y" to LK-Reject-Flag
045130              go to ba061-Exit
045140     end-if.
045200     compute  Wrk-Tau-Cool (Cal-Month-Ix) rounded =
045300              Dwl-C-Sec
045400              / (Dwl-H-Trans-Cool + Dwl-H-Vent-Cool (Cal-Month-Ix)).
045500     compute  Wrk-A-Cool (Cal-Month-Ix) rounded =
045600              1 + (Wrk-Tau-Cool (Cal-Month-Ix) / Prm-Tau-Divisor).
045700     if       Wrk-Lambda-Cool (Cal-Month-Ix) = 1
045800              compute Wrk-Eta-Cool (Cal-Month-Ix) rounded =
045900                      Wrk-A-Cool (Cal-Month-Ix)
046000                      / (Wrk-A-Cool (Cal-Month-Ix) + 1)
046100     else
046200              move    Wrk-Lambda-Cool (Cal-Month-Ix) to Wrk-Power-Base
046300              move    Wrk-A-Cool (Cal-Month-Ix)      to Wrk-Power-Exponent
046400              perform ba045-Raise-To-Power
046500              compute Wrk-Eta-Cool (Cal-Month-Ix) rounded =
046600                      (1 - Wrk-Power-Result)
046700              compute Wrk-Power-Exponent rounded =
046800                      Wrk-A-Cool (Cal-Month-Ix) + 1
046900              perform ba045-Raise-To-Power
047000              compute Wrk-Eta-Cool (Cal-Month-Ix) rounded =
047100                      Wrk-Eta-Cool (Cal-Month-Ix) / (1 - Wrk-Power-Result)
047200     end-if.
047300     compute  Wrk-Q-Cool-Net (Cal-Month-Ix) rounded =
047400              (Wrk-Q-Gain-Heat (Cal-Month-Ix)
047500               - Wrk-Eta-Cool (Cal-Month-Ix) * Wrk-Q-Cool-Net-Princ (Cal-Month-Ix))
047600              * Wrk-F-Allow-Cool (Cal-Month-Ix).
047700     compute  Dtb-Q-Cool-Net (Dtb-Ix) rounded =
047800              Wrk-P-Cool * Wrk-Q-Cool-Net (Cal-Month-Ix).
047900*
048000 ba061-Exit.  exit section.
048100*
048200 ba070-Calc-Net-Dhw          section.
048300*************************************
048400*
048500     if       Dwl-N-Bath = zero
048600              move     Prm-Default-Fixtures to Dwl-N-Bath
048700     end-if.
048800     if       Dwl-N-Sink = zero
048900              move     Prm-Default-Fixtures to Dwl-N-Sink
049000     end-if.
049100     perform  ba071-Calc-Dhw-Month thru ba071-Exit
049200              varying Cal-Month-Ix from 1 by 1
049300              until   Cal-Month-Ix > 12.
049400*
049500 ba070-Exit.  exit section.
049600*
049700 ba071-Calc-Dhw-Month          section.
049800***************************************
049900*
050000     set      Cli-Tab-Ix to Cal-Month-Ix.
050100     set      Dtb-Ix     to Cal-Month-Ix.
050200     compute  Wrk-Q-Dhw-Bath rounded =
050300              Prm-Dhw-Bath-Factor * (Wrk-V-Epr - Prm-Dhw-Vepr-Base)
050400              + Prm-Dhw-Bath-Floor-Mj.
050500     if       Wrk-Q-Dhw-Bath < Prm-Dhw-Bath-Floor-Mj
050600              move Prm-Dhw-Bath-Floor-Mj to Wrk-Q-Dhw-Bath
050700     end-if.
050800     compute  Wrk-Q-Dhw-Bath rounded =
050900              (Wrk-Q-Dhw-Bath / Dwl-N-Bath) * Cli-Tab-T-M (Cli-Tab-Ix).
051000     compute  Wrk-Q-Dhw-Sink rounded =
051100              Prm-Dhw-Sink-Factor * (Wrk-V-Epr - Prm-Dhw-Vepr-Base)
051200              + Prm-Dhw-Sink-Floor-Mj.
051300     if       Wrk-Q-Dhw-Sink < Prm-Dhw-Sink-Floor-Mj
051400              move Prm-Dhw-Sink-Floor-Mj to Wrk-Q-Dhw-Sink
051500     end-if.
051600     compute  Wrk-Q-Dhw-Sink rounded =
051700              (Wrk-Q-Dhw-Sink / Dwl-N-Sink) * Cli-Tab-T-M (Cli-Tab-Ix).
051800     compute  Dtb-Q-Dhw-Net (Dtb-Ix) rounded =
051900              Dwl-N-Bath * Wrk-Q-Dhw-Bath + Dwl-N-Sink * Wrk-Q-Dhw-Sink.
052000*
052100 ba071-Exit.  exit section.
052200*
052300 ba080-Build-Summary          section.
052400**************************************
052500*
052600     move     zero to Sum-Q-Heat-Yr Sum-Q-Cool-Yr Sum-Q-Dhw-Yr.
052700     perform  ba081-Sum-One-Month thru ba081-Exit
052800              varying Dtb-Ix from 1 by 1
052900              until   Dtb-Ix > 12.
053000     move     Wrk-I-Overh to Sum-I-Overh.
053100     move     Wrk-P-Cool  to Sum-P-Cool.
053200     move     Wrk-F-Cool  to Sum-F-Cool.
053300*
053400 ba080-Exit.  exit section.
053500*
053600 ba081-Sum-One-Month          section.
053700**************************************
053800*
053900     add      Dtb-Q-Heat-Net (Dtb-Ix) to Sum-Q-Heat-Yr.
054000     add      Dtb-Q-Cool-Net (Dtb-Ix) to Sum-Q-Cool-Yr.
054100     add      Dtb-Q-Dhw-Net  (Dtb-Ix) to Sum-Q-Dhw-Yr.
054200*
054300 ba081-Exit.  exit section.
