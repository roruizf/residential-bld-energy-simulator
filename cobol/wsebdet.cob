000100*******************************************
000200*                                          *
000300*  Record Definition For Eb Detail        *
000400*          (Report) Line                  *
000500*     Uses Det-Sec-Id + Det-Month-No      *
000600*     as the natural key, written once    *
000700*     per dwelling per month.             *
000800*******************************************
000900* File size 76 bytes.
001000*
001100* THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*
001300* 09/01/26 vbc - Created.
001400* 22/01/26 vbc - Q-Heat-Net / Q-Cool-Net made signed - net demand
001500*                can go negative when solar/internal gains outrun
001600*                the utilised losses, source does not clamp to 0.
001700* 03/02/26 vbc - Added EB-Detail-Tab, the 12-month working copy of
001800*                this layout that ebcalc hands back to eb000 and
001900*                eb000 passes on to ebrpt in one go, one CALL per
002000*                dwelling rather than twelve.
002100* 21/02/26 vbc - Filler pad added to the Dtb-Entry occurrence,
002200*                had been left off when the table was added.
002210* 22/02/26 vbc - Added Dtb-Flat redefines - ebrpt bb020 checks it
002220*                before the month print loop, same belt-and-
002230*                suspenders trap used on the wsebwrk tables, in
002240*                case the Linkage area never got filled in.
002300*
002400 01  EB-Detail-Record.
002500     03  Det-Sec-Id              pic x(8).
002600     03  Det-Month-No            pic 9(2).
002700     03  Det-Q-Int               pic 9(7)v9(2).
002800     03  Det-Q-Trans-Heat        pic 9(7)v9(2).
002900     03  Det-Q-Vent-Heat         pic 9(7)v9(2).
003000     03  Det-Q-Heat-Net          pic s9(7)v9(2).
003100     03  Det-Q-Cool-Net          pic s9(7)v9(2).
003200     03  Det-Q-Dhw-Net           pic 9(7)v9(2).
003300     03  filler                  pic x(12).
003400*
003500 01  EB-Detail-Tab.
003600     03  Dtb-Entry                              occurs 12
003700                                     indexed by Dtb-Ix.
003800         05  Dtb-Month-No        pic 9(2).
003900         05  Dtb-Q-Int           pic 9(7)v9(2).
004000         05  Dtb-Q-Trans-Heat    pic 9(7)v9(2).
004100         05  Dtb-Q-Vent-Heat     pic 9(7)v9(2).
004200         05  Dtb-Q-Heat-Net      pic s9(7)v9(2).
004300         05  Dtb-Q-Cool-Net      pic s9(7)v9(2).
004400         05  Dtb-Q-Dhw-Net       pic 9(7)v9(2).
004500         05  filler              pic x(4).
004510*
004520 01  Dtb-Flat redefines EB-Detail-Tab
004530                             pic x(700).
004540*                    approx size - all-space/low-values trap only,
004550*                    not a byte-for-byte view of the real table.
