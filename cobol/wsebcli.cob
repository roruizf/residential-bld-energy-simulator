000100*******************************************
000200*                                          *
000300*  Record Definition For Eb Climate       *
000400*           File                          *
000500*     Fixed 12 month records, no key      *
000600*     read in Month-No sequence           *
000700*******************************************
000800* File size 7 bytes.
000900*
001000* THIS FIELD DEFINITION MAY NEED CHANGING
001100*
001200* 09/01/26 vbc - Created.
001300* 15/01/26 vbc - Added Cli-Month-Rec-9 redefines for a straight
001400*                numeric compare used when sorting a bad climate
001500*                file back into month order (see SY-Climate-Chk).
001550* 22/02/26 vbc - Removed Cli-Month-Rec-9 - SY-Climate-Chk never
001560*                got written and nothing else ever read the
001570*                redefines, dead since the day it was added.
001580* 26/02/26 vbc - Moved EB-Climate-Table out of this copybook into
001590*                its own, wsebclt.cob - both 01s were being COPYd
001600*                under the one FD in eb000, which makes them share
001610*                storage (an implicit REDEFINES), so every READ was
001620*                stamping over whatever aa021 had already built up
001630*                in the table for earlier months.  This copybook is
001640*                the FD record only from here on.
001650*
001700 01  EB-Climate-Record.
001800     03  Cli-Month-No            pic 9(2).
001900     03  Cli-T-E                 pic s9(2)v9(2).
002000     03  filler                  pic x(3).
