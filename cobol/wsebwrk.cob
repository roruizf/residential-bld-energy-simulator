000100*******************************************
000200*                                          *
000300*  Working Storage For Eb Calculation     *
000400*      Intermediate Factors               *
000500*     No file - rebuilt every dwelling.   *
000600*******************************************
000700* Size n/a - working storage only, not a disc record.
000800*            (kept the "File size" banner for consistency with
000900*             every other EB copybook - vbc).
001000*
001100* 09/01/26 vbc - Created.
001200* 18/01/26 vbc - Split into 3 blocks (heat/overh/cool) - one block
001300*                per calculation basis, matches SPEC units 1-for-1.
001400* 27/01/26 vbc - Added Wrk-Heat-Flat & Wrk-Overh-Flat redefines,
001500*                meant for ba005-Validate-Dwelling to scan for an
001600*                all-zero denominator - wrong, ba005 runs before
001700*                these tables are filled, so it could only ever
001800*                see last dwelling's leftovers.  Never wired up.
001900* 21/02/26 vbc - Filler pad added to the heat and cool month
002000*                entries, every occurs block in this subsystem
002100*                carries one, these two had been missed.
002200* 22/02/26 vbc - Re-tasked Wrk-Heat-Flat / Wrk-Overh-Flat, added
002300*                Wrk-Cool-Flat to match - all three now used as a
002400*                post-loop low-values/spaces trap in ba040/ba050/
002500*                ba060, once the table for THIS dwelling is filled,
002600*                catching a month entry the loop somehow skipped.
002700*
002800 01  EB-Heat-Work.
002900     03  Wrk-Tau-Heat            pic s9(7)v9(6)  comp-3.
003000     03  Wrk-A-Heat              pic s9(7)v9(6)  comp-3.
003100     03  Wrk-Heat-Month-Tab                      occurs 12
003200                                     indexed by Wrk-Heat-Ix.
003300         05  Wrk-Q-Loss-Heat     pic s9(7)v9(4)  comp-3.
003400         05  Wrk-Q-Gain-Heat     pic s9(7)v9(4)  comp-3.
003500         05  Wrk-Gamma-Heat      pic s9(7)v9(6)  comp-3.
003600         05  Wrk-Eta-Heat        pic s9(7)v9(6)  comp-3.
003700         05  Wrk-F-Allow-Heat    pic 9           comp-3.
003800         05  Wrk-Q-Heat-Net      pic s9(7)v9(4)  comp-3.
003900         05  filler              pic x(4).
004000     03  Wrk-Heat-Flat redefines Wrk-Heat-Month-Tab
004100                                 pic x(360).
004200*                         approx size, packed fields vary - not
004300*                         meant as a byte-for-byte view, the trap
004400*                         in ba040 only tests for all-space/low-
004500*                         values across the whole table.
004600*
004700 01  EB-Overh-Work.
004800     03  Wrk-Overh-Month-Tab                     occurs 12
004900                                     indexed by Wrk-Overh-Ix.
005000         05  Wrk-Tau-Overh       pic s9(7)v9(6)  comp-3.
005100         05  Wrk-A-Overh         pic s9(7)v9(6)  comp-3.
005200         05  Wrk-Gamma-Overh     pic s9(7)v9(6)  comp-3.
005300         05  Wrk-Eta-Overh       pic s9(7)v9(6)  comp-3.
005400         05  Wrk-Q-Excess-Norm   pic s9(7)v9(4)  comp-3.
005500     03  Wrk-Overh-Flat redefines Wrk-Overh-Month-Tab
005600                                 pic x(300).
005700*                         approx size - same all-space/low-values
005800*                         trap, used by ba050 after its loop.
005900     03  Wrk-I-Overh             pic s9(7)v9(4)  comp-3.
006000     03  Wrk-P-Cool              pic s9v9(6)     comp-3.
006100     03  Wrk-F-Cool              pic s9v9(6)     comp-3.
006200     03  filler                  pic x(4).
006300*
006400 01  EB-Cool-Work.
006500     03  Wrk-Cool-Month-Tab                      occurs 12
006600                                     indexed by Wrk-Cool-Ix.
006700         05  Wrk-Tau-Cool        pic s9(7)v9(6)  comp-3.
006800         05  Wrk-A-Cool          pic s9(7)v9(6)  comp-3.
006900         05  Wrk-Lambda-Cool     pic s9(7)v9(6)  comp-3.
007000         05  Wrk-Eta-Cool        pic s9(7)v9(6)  comp-3.
007100         05  Wrk-F-Allow-Cool    pic 9           comp-3.
007200         05  Wrk-Q-Cool-Net-Princ pic s9(7)v9(4) comp-3.
007300         05  Wrk-Q-Cool-Net      pic s9(7)v9(4)  comp-3.
007400         05  filler              pic x(4).
007500     03  Wrk-Cool-Flat redefines Wrk-Cool-Month-Tab
007600                                 pic x(300).
007700*                         approx size - same all-space/low-values
007800*                         trap, used by ba060 after its loop.
007900*
008000* Scratch fields used across more than one ba0nn paragraph -
008100* kept out of the month tables as they are scalar per dwelling.
008200*
008300 01  EB-Scratch-Work.
008400     03  Wrk-V-Epr               pic 9(6)v9(2)   comp-3.
008500     03  Wrk-Power-Base          pic s9(7)v9(6)  comp-3.
008600     03  Wrk-Power-Exponent      pic s9(7)v9(6)  comp-3.
008700     03  Wrk-Power-Result        pic s9(7)v9(6)  comp-3.
008800     03  Wrk-Q-Dhw-Bath          pic 9(7)v9(4)   comp-3.
008900     03  Wrk-Q-Dhw-Sink          pic 9(7)v9(4)   comp-3.
009000     03  filler                  pic x(14).
