000100*******************************************
000200*                                          *
000300*  Working Storage For The Eb Params      *
000400*        (Fixed Physical Constants)       *
000500*     No file - built into program.       *
000600*******************************************
000700* File size n/a - literal WS table, not a disc record.
000800*
000900* 09/01/26 vbc - Created for EB energy calculator.
001200* 02/02/26 vbc - Overheating thresholds moved in from ebcalc WS,
001300*                now shared so vacprint style reports can quote them.
001350* 22/02/26 vbc - Removed Prm-Set-Points-Tab - its REDEFINES named
001360*                Prm-Set-Point-Heat as the target but Prm-Set-
001370*                Point-Cool and Prm-Outdoor-Raise sat between the
001380*                two in source order, which is not legal, and no
001390*                paragraph ever read the table anyway.
001392* 22/02/26 vbc - Added Prm-Calendar-Flat redefines on the calendar
001394*                block below - eb000 aa000 checks it is not spaces
001396*                before the run starts, after a bad relink once
001398*                shipped this program with the VALUE clauses on
001399*                Prm-Days-In-Month stripped by the optimiser.
001400* 26/02/26 vbc - That fix above was only half the job - turns out
001401*                Prm-Days-In-Month and Prm-Month-Length-Ms had no
001402*                VALUE clauses to strip in the first place, they
001403*                were occurs tables with nothing loading them, so
001404*                Prm-Calendar-Flat was binary zero, not spaces/low-
001405*                values, and the aa000 guard never caught it.  Every
001406*                t-m came back zero and every dwelling was rejected
001407*                by ba041 on a zero tau-heat denominator.  A VALUE
001408*                clause cannot carry 12 different figures on one
001409*                OCCURS item, so the two tables are now loaded the
001410*                way W00- worked totals used to be primed in the old
001411*                suite - twelve named elementary values REDEFINES'd
001412*                as the occurs table underneath them.
001413*                Wired Prm-Seconds-Per-Mj into ba051 (was still the
001414*                raw 1000 / 3.6 literal) and Prm-Default-Fixtures
001415*                into ba070's N-Bath/N-Sink default-to-1 move - both
001416*                had sat declared and unused since 09/01.
001420*
001500 01  EB-Param-Block.
001600     03  Prm-Set-Point-Heat      pic s9(2)   comp-3  value +18.
001700     03  Prm-Set-Point-Cool      pic s9(2)   comp-3  value +23.
001800     03  Prm-Outdoor-Raise       pic s9(1)   comp-3  value +1.
001900*                                    used for overh/cool outdoor bump
002300     03  Prm-Tau-Divisor         pic 9(6)    comp-3  value 54000.
002400     03  Prm-Overh-Lo-Kh         pic 9(5)    comp-3  value 1000.
002500     03  Prm-Overh-Hi-Kh         pic 9(5)    comp-3  value 6500.
002600     03  Prm-Overh-Span-Kh       pic 9(5)    comp-3  value 5500.
002700     03  Prm-Fcool-Factor        pic 9v99    comp-3  value 0.05.
002800     03  Prm-Dhw-Bath-Floor-Mj   pic 9(3)    comp-3  value 64.
002900     03  Prm-Dhw-Sink-Floor-Mj   pic 9(3)    comp-3  value 16.
003000     03  Prm-Dhw-Bath-Factor     pic 9v999   comp-3  value 0.220.
003100     03  Prm-Dhw-Sink-Factor     pic 9v999   comp-3  value 0.055.
003200     03  Prm-Dhw-Vepr-Base       pic 9(3)    comp-3  value 192.
003300     03  Prm-Allow-Ratio-Cutoff  pic 9v9     comp-3  value 2.5.
003400     03  Prm-Gains-Lo-Factor     pic 9v99    comp-3  value 1.41.
003500     03  Prm-Gains-Lo-Const      pic 9(3)    comp-3  value 78.
003600     03  Prm-Gains-Hi-Factor     pic 9v99    comp-3  value 0.67.
003700     03  Prm-Gains-Hi-Const      pic 9(3)    comp-3  value 220.
003800     03  Prm-Seconds-Per-Mj      pic 9(3)v9  comp-3  value 277.8.
003900*                   1000 / 3.6 - used in ba051's overheating Kh calc.
004000     03  Prm-Default-Fixtures    pic 9       comp-3  value 1.
004050*                   N-Bath/N-Sink default-to-1 rule, used in ba070.
004100     03  filler                  pic x(18).
004200*
004300* Days-in-month table (non-leap year) & the derived t-m, Ms, table.
004400* t-m = days * 86400 / 1,000,000 held to 4 places.  OCCURS items
004410* cannot each carry their own VALUE, so the twelve days figures and
004420* the twelve derived t-m figures are named out individually below,
004430* then the occurs tables are laid over them with REDEFINES - same
004440* storage, loaded at compile time instead of by a MOVE at run time.
004450*
004500 01  EB-Calendar-Block.
004510     03  Prm-Days-Literal.
004520         05  Prm-Days-Jan        pic 99      comp-3  value 31.
004530         05  Prm-Days-Feb        pic 99      comp-3  value 28.
004540         05  Prm-Days-Mar        pic 99      comp-3  value 31.
004550         05  Prm-Days-Apr        pic 99      comp-3  value 30.
004560         05  Prm-Days-May        pic 99      comp-3  value 31.
004570         05  Prm-Days-Jun        pic 99      comp-3  value 30.
004580         05  Prm-Days-Jul        pic 99      comp-3  value 31.
004590         05  Prm-Days-Aug        pic 99      comp-3  value 31.
004600         05  Prm-Days-Sep        pic 99      comp-3  value 30.
004610         05  Prm-Days-Oct        pic 99      comp-3  value 31.
004620         05  Prm-Days-Nov        pic 99      comp-3  value 30.
004630         05  Prm-Days-Dec        pic 99      comp-3  value 31.
004640     03  Prm-Days-In-Month redefines Prm-Days-Literal
004650                             pic 99      comp-3  occurs 12.
004660     03  Prm-Ms-Literal.
004670         05  Prm-Ms-Jan          pic 9v9999  comp-3  value 2.6784.
004680         05  Prm-Ms-Feb          pic 9v9999  comp-3  value 2.4192.
004690         05  Prm-Ms-Mar          pic 9v9999  comp-3  value 2.6784.
004700         05  Prm-Ms-Apr          pic 9v9999  comp-3  value 2.5920.
004710         05  Prm-Ms-May          pic 9v9999  comp-3  value 2.6784.
004720         05  Prm-Ms-Jun          pic 9v9999  comp-3  value 2.5920.
004730         05  Prm-Ms-Jul          pic 9v9999  comp-3  value 2.6784.
004740         05  Prm-Ms-Aug          pic 9v9999  comp-3  value 2.6784.
004750         05  Prm-Ms-Sep          pic 9v9999  comp-3  value 2.5920.
004760         05  Prm-Ms-Oct          pic 9v9999  comp-3  value 2.6784.
004770         05  Prm-Ms-Nov          pic 9v9999  comp-3  value 2.5920.
004780         05  Prm-Ms-Dec          pic 9v9999  comp-3  value 2.6784.
004790     03  Prm-Month-Length-Ms redefines Prm-Ms-Literal
004800                             pic 9v9999  comp-3  occurs 12.
004900     03  filler                  pic x(10).
004910 01  Prm-Calendar-Flat redefines EB-Calendar-Block
004920                             pic x(58).
004930*                    approx size - all-space/low-values trap only,
004940*                    not a byte-for-byte view of the real table.
